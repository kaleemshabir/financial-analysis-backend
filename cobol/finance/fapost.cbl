000100******************************************************************
000200*              Financial Data Maintenance & Posting            *
000300*                                                                *
000400*         Uses RW (Report Writer for the posting log)         *
000500*                                                                *
000600******************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100      program-id.         fapost.
001200      author.             Vincent B Coen.
001300      installation.       Applewood Computers Ltd.
001400      date-written.       11/06/1987.
001500      date-compiled.
001600      security.           Copyright (C) 1987-2026 & later, Vincent
001700                          Bryan Coen.  Distributed under the GNU
001800                          Public License.  See file COPYING.
001900*
002000*    Remarks.            Posts incoming fiscal-year financial
002100*                        transactions to the company financial
002200*                        master, deriving margins and year-on-year
002300*                        change against fiscal-year minus 1, then
002400*                        inserting or replacing the master record.
002500*
002600*    Version.            See Prog-Name in WS.
002700*
002800*    Called Modules.     None.
002900*
003000*    Files used :
003100*                        facomp.  Company Master.
003200*                        fafin.   Financial-Data Master.
003300*                        fatrn.   Posting Transactions (in).
003400*                        Print-File. Posting Log.
003500*
003600*    Error messages used.
003700* System wide:
003800*                        SY001.
003900* Program specific:
004000*                        FA001 - FA004.
004100*
004200* Changes:
004300* 11/06/1987 vbc  1.0.00 Created - pyrgstr check/voucher
004400*                        register posting run.
004500* 14/09/1988 dp   1.0.01 Void-check reversal added to the
004600*                        register.
004700* 02/03/1991 vbc  1.0.02 Trailer counts split insert/update/reject
004800* 19/07/1993 rjt  1.0.03 Missing employee now a reject, not
004900*                        an abort.
005000* 08/01/1999 vbc  1.0.04 Check-date window widened to
005100*                        1900-2100 ahead of the century rollover.
005200* 23/11/2001 mh   1.0.05 Net-pay rounding confirmed half-up,
005300*                        2 d.p.
005400* 30/05/2006 vbc  1.0.06 Ported status checks to PY-xxx-Status.
005500* 17/02/2012 dp   1.0.07 Direct-deposit remittance line added
005600*                        to the posting run.
005700* 24/10/2016 vbc  1.0.08 Copybooks moved under copybooks/ per
005800*                        house standard, no logic change.
005900* 19/01/2026 vbc  1.0.09 Recoded from pyrgstr chassis for the
006000*                        FA module - check/voucher register
006100*                        logic replaced throughout by financial
006200*                        posting logic.  Validation order now
006300*                        year, then revenue, then shares, then
006400*                        company - cheapest checks first,
006500*                        random read last.
006600* 02/02/2026 vbc  1.0.10 Book-value YoY gated on both years
006700*                        held; free cash flow added to the
006800*                        Unit-1 YoY set; margin rounding
006900*                        confirmed half-up, 4 d.p.
007000*
007100******************************************************************
007200* Copyright Notice.
007300* ****************
007400*
007500* This notice supersedes all prior copyright notices.
007600*
007700* These files and programs are part of the Applewood Computers
007800* Accounting System and is Copyright (c) Vincent B Coen. 1987-2026
007900* and later.
008000*
008100* This program is now free software; you can redistribute it
008200* and/or modify it under the terms of the GNU General Public
008300* License as published by the Free Software Foundation; version
008400* 3 and later as revised for PERSONAL USAGE ONLY and that includes
008500* use within a business but EXCLUDES repackaging or for Resale,
008600* Rental or Hire.
008700*
008800* ACAS is distributed in the hope that it will be useful, but
008900* WITHOUT ANY WARRANTY; without even the implied warranty of
009000* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
009100*
009200******************************************************************
009300*
009400 environment             division.
009500*================================
009600*
009700 configuration           section.
009800 source-computer.        IBM-370.
009900 object-computer.        IBM-370.
010000 special-names.
010100     CRT STATUS          is COB-CRT-STATUS.
010200*
010300 input-output            section.
010400 file-control.
010500     copy "selfacom.cob".
010600     copy "selfafin.cob".
010700     copy "selfatrn.cob".
010800     copy "selfaprn.cob".
010900*
011000 data                    division.
011100*================================
011200*
011300 file section.
011400*
011500     copy "fdfacom.cob".
011600     copy "fdfafin.cob".
011700     copy "fdfatrn.cob".
011800*
011900 fd  FA-Print-File
012000     reports are FA-Posting-Log-Report.
012100*
012200 working-storage section.
012300*-----------------------
012400 77  prog-name               pic x(17) value "fapost  (1.0.10)".
012500*
012600     copy "wsfacalc.cob".
012700*
012800 01  WS-Data.
012900     03  WS-Reply            pic x.
013000     03  FA-Com-Status       pic xx.
013100     03  FA-Fin-Status       pic xx.
013200     03  FA-Trn-Status       pic xx.
013300     03  FA-Prn-Status       pic xx.
013400     03  WS-Eval-Msg         pic x(25)   value spaces.
013500     03  WS-Trn-Eof          pic x       value "N".
013600         88  WS-Trn-Eof-Reached     value "Y".
013700     03  WS-Valid-Flag       pic x       value "Y".
013800         88  WS-Transaction-Is-Valid value "Y".
013900     03  WS-Reject-Reason    pic x(20)   value spaces.
014000     03  WS-Post-Result      pic x(8)    value spaces.
014100     03  WS-Post-Action      pic x(6)    value spaces.
014200     03  WS-Curr-Exists      pic x       value "N".
014300         88  WS-Curr-Rec-Exists     value "Y".
014400     03  WS-Page-Lines       binary-char unsigned value 56.
014500     03  WS-Trn-Read-Cnt     pic 9(5) comp-3   value zero.
014600     03  WS-Trn-Insert-Cnt   pic 9(5) comp-3   value zero.
014700     03  WS-Trn-Update-Cnt   pic 9(5) comp-3   value zero.
014800     03  WS-Trn-Reject-Cnt   pic 9(5) comp-3   value zero.
014900     03  WS-Page-Cnt         pic 9(3) comp     value zero.
015000     03  WS-Term-Code        pic 9    comp     value zero.
015100     03  filler              pic x(10).
015200*
015300 01  WS-Lookup-Key.
015400     03  WS-Lookup-Co-No     pic 9(6)    comp.
015500     03  WS-Lookup-Year      pic 9(4)    comp.
015600*
015700*  Prior fiscal-year figures, held off to the side so that the
015800*  FD record area can be rebuilt for the current year without
015900*  clobbering them - see zz045.
016000*
016100 01  WS-Previous-Year.
016200     03  WS-Prev-Found           pic x       value "N".
016300         88  WS-Prior-Year-On-File  value "Y".
016400     03  WS-Prev-Values               comp-3.
016500         05  WS-Prev-Revenue     pic s9(13)v99.
016600         05  WS-Prev-Gross       pic s9(13)v99.
016700         05  WS-Prev-Operating   pic s9(13)v99.
016800         05  WS-Prev-Net         pic s9(13)v99.
016900         05  WS-Prev-Fcf         pic s9(13)v99.
017000         05  WS-Prev-Book-Value  pic s9(13)v99.
017100     03  WS-Prev-Book-Value-Flag pic x       value "N".
017200         88  WS-Prev-Book-Value-Held  value "Y".
017300     03  filler                  pic x(10).
017400*
017500 01  WS-New-Yoy.
017600     03  WS-New-Yoy-Values             comp-3.
017700         05  WS-New-Revenue-Yoy  pic s9(5)v99.
017800         05  WS-New-Gross-Yoy    pic s9(5)v99.
017900         05  WS-New-Operating-Yoy pic s9(5)v99.
018000         05  WS-New-Net-Yoy      pic s9(5)v99.
018100         05  WS-New-Fcf-Yoy      pic s9(5)v99.
018200         05  WS-New-Book-Value-Yoy pic s9(5)v99.
018300     03  WS-New-Revenue-Yoy-Flag   pic x value "N".
018400         88  WS-New-Revenue-Yoy-Held     value "Y".
018500     03  WS-New-Gross-Yoy-Flag     pic x value "N".
018600         88  WS-New-Gross-Yoy-Held       value "Y".
018700     03  WS-New-Operating-Yoy-Flag pic x value "N".
018800         88  WS-New-Operating-Yoy-Held   value "Y".
018900     03  WS-New-Net-Yoy-Flag       pic x value "N".
019000         88  WS-New-Net-Yoy-Held         value "Y".
019100     03  WS-New-Fcf-Yoy-Flag       pic x value "N".
019200         88  WS-New-Fcf-Yoy-Held         value "Y".
019300     03  WS-New-Book-Value-Yoy-Flag pic x value "N".
019400         88  WS-New-Book-Value-Yoy-Held  value "Y".
019500     03  filler                     pic x(10).
019600*
019700 01  Error-Messages.
019800*  System wide
019900     03  SY001       pic x(40) value
020000         "SY001 Run aborted - see message above".
020100*  Module general
020200     03  FA001       pic x(40) value
020300         "FA001 Company master will not open -".
020400     03  FA002       pic x(40) value
020500         "FA002 Financial master will not open -".
020600     03  FA003       pic x(40) value
020700         "FA003 Transaction file will not open -".
020800     03  FA004       pic x(40) value
020900         "FA004 No transactions present - exiting".
021000     03  filler      pic x(10).
021100*
021200 01  Error-Code          pic 999.
021300*
021400*  Accept-from-date work area - no intrinsic FUNCTIONs used here,
021500*  century window is rolled by hand same as the old Y2K fix.
021600*
021700 01  WS-Accept-Date.
021800     03  WS-Accept-YY        pic 9(2).
021900     03  WS-Accept-MM        pic 9(2).
022000     03  WS-Accept-DD        pic 9(2).
022100*
022200 01  WS-Century              pic 9(4)    comp.
022300*
022400*  Three date pictures off the one field, same idiom the payroll
022500*  reports have always used for the log heading.
022600*
022700 01  WS-Date-Formats.
022800     03  WS-Date             pic x(10).
022900 01  WS-UK redefines WS-Date-Formats.
023000     03  WS-UK-DD            pic 99.
023100     03  WS-UK-Sep1          pic x.
023200     03  WS-UK-MM            pic 99.
023300     03  WS-UK-Sep2          pic x.
023400     03  WS-UK-CCYY          pic 9(4).
023500 01  WS-USA redefines WS-Date-Formats.
023600     03  WS-USA-MM           pic 99.
023700     03  filler              pic x.
023800     03  WS-USA-DD           pic 99.
023900     03  filler              pic x.
024000     03  WS-USA-CCYY         pic 9(4).
024100 01  WS-Intl redefines WS-Date-Formats.
024200     03  WS-Intl-CCYY        pic 9(4).
024300     03  filler              pic x.
024400     03  WS-Intl-MM          pic 99.
024500     03  filler              pic x.
024600     03  WS-Intl-DD          pic 99.
024700*
024800 01  To-Day              pic x(10).
024900*
025000 report section.
025100***************
025200*
025300 RD  FA-Posting-Log-Report
025400     control      Final
025500     Page Limit   WS-Page-Lines
025600     Heading      1
025700     First Detail 5
025800     Last  Detail WS-Page-Lines.
025900*
026000 01  FA-Post-Head  Type Page Heading.
026100     03  line  1.
026200         05  col   1     pic x(17)   source Prog-Name.
026300         05  col  30     pic x(30)   value
026400             "Financial Posting Log".
026500         05  col  65     pic x(10)   source To-Day.
026600         05  col  78     pic x(5)    value "Page ".
026700         05  col  83     pic zz9     source Page-Counter.
026800     03  line  3.
026900         05  col   1                 value "Co-No".
027000         05  col   9                 value "Year".
027100         05  col  16                 value "Result".
027200         05  col  26                 value "Action".
027300         05  col  34                 value "Reason".
027400*
027500 01  Posting-Detail type is detail.
027600     03  line + 1.
027700         05  col   1     pic 9(6)    source Trn-Co-No.
027800         05  col   9     pic 9(4)    source Trn-Year.
027900         05  col  16     pic x(8)    source WS-Post-Result.
028000         05  col  26     pic x(6)    source WS-Post-Action.
028100         05  col  34     pic x(20)   source WS-Reject-Reason.
028200*
028300 01  Posting-Totals type control footing Final line plus 2.
028400     03  line  1.
028500         05  col   1     pic x(22)   value
028600             "Transactions read    :".
028700         05  col  24     pic zzzz9   source WS-Trn-Read-Cnt.
028800     03  line  2.
028900         05  col   1     pic x(22)   value
029000             "Accepted - inserted  :".
029100         05  col  24     pic zzzz9   source WS-Trn-Insert-Cnt.
029200     03  line  3.
029300         05  col   1     pic x(22)   value
029400             "Accepted - updated   :".
029500         05  col  24     pic zzzz9   source WS-Trn-Update-Cnt.
029600     03  line  4.
029700         05  col   1     pic x(22)   value
029800             "Rejected             :".
029900         05  col  24     pic zzzz9   source WS-Trn-Reject-Cnt.
030000*
030100 procedure division.
030200*
030300 aa000-Main                  section.
030400***********************************
030500     accept    WS-Accept-Date from date.
030600     perform   zz070-Convert-Date.
030700     move      WS-Date to To-Day.
030800*
030900     perform  aa010-Open-FA-Files.
031000     if       WS-Term-Code not = zero
031100              goback
031200     end-if.
031300*
031400     move     zeros to WS-Page-Cnt.
031500     open     output FA-Print-File.
031600     perform  aa050-Post-Transactions.
031700     close    FA-Company-Master
031800              FA-Financial-Master
031900              FA-Transactions
032000              FA-Print-File.
032100     goback.
032200*
032300 aa000-Exit.  exit section.
032400*
032500 aa010-Open-FA-Files.
032600*
032700     move     zero to WS-Term-Code.
032800     open     input    FA-Company-Master.
032900     if       FA-Com-Status not = "00"
033000              display  FA001 " " FA-Com-Status
033100              move     1 to WS-Term-Code
033200              go to aa010-Exit
033300     end-if.
033400*
033500     open     i-o      FA-Financial-Master.
033600     if       FA-Fin-Status not = "00"
033700              display  FA002 " " FA-Fin-Status
033800              close    FA-Company-Master
033900              move     1 to WS-Term-Code
034000              go to aa010-Exit
034100     end-if.
034200*
034300     open     input    FA-Transactions.
034400     if       FA-Trn-Status not = "00"
034500              display  FA003 " " FA-Trn-Status
034600              close    FA-Company-Master
034700                       FA-Financial-Master
034800              move     1 to WS-Term-Code
034900     end-if.
035000*
035100 aa010-Exit.
035200*
035300 aa050-Post-Transactions     section.
035400***********************************
035500*
035600     initiate FA-Posting-Log-Report.
035700     perform  aa060-Process-One-Transaction thru aa060-Exit
035800              until    WS-Trn-Eof-Reached.
035900     terminate FA-Posting-Log-Report.
036000*
036100 aa050-Exit.  exit section.
036200*
036300 aa060-Process-One-Transaction.
036400*
036500     read     FA-Transactions next record
036600         at end
036700              move     "Y" to WS-Trn-Eof
036800              go to aa060-Exit
036900     end-read.
037000     if       FA-Trn-Status not = "00"
037100              move     "Y" to WS-Trn-Eof
037200              go to aa060-Exit
037300     end-if.
037400*
037500     add      1 to WS-Trn-Read-Cnt.
037600     move     spaces to WS-Reject-Reason.
037700     move     "Y"    to WS-Valid-Flag.
037800     move     spaces to WS-Post-Action.
037900*
038000     perform  aa070-Validate-Transaction.
038100     if       not WS-Transaction-Is-Valid
038200              add      1 to WS-Trn-Reject-Cnt
038300              move     "REJECTED" to WS-Post-Result
038400     else
038500              perform  aa080-Derive-Margins
038600              perform  aa090-Derive-Yoy
038700              perform  aa100-Post-Master
038800              move     "ACCEPTED" to WS-Post-Result
038900     end-if.
039000     generate Posting-Detail.
039100*
039200 aa060-Exit.
039300*
039400 aa070-Validate-Transaction.
039500*
039600*    Fiscal year, revenue and shares first - company existence is
039700*    the costly (random read) check so it runs last.
039800*
039900     if       Trn-Year < 1900 or Trn-Year > 2100
040000              move     "N" to WS-Valid-Flag
040100              move     "INVALID YEAR" to WS-Reject-Reason
040200              go to aa070-Exit
040300     end-if.
040400     if       Trn-Revenue not > zero
040500              move     "N" to WS-Valid-Flag
040600              move     "REVENUE NOT > 0" to WS-Reject-Reason
040700              go to aa070-Exit
040800     end-if.
040900     if       Trn-Shares not > zero
041000              move     "N" to WS-Valid-Flag
041100              move     "SHARES NOT > 0" to WS-Reject-Reason
041200              go to aa070-Exit
041300     end-if.
041400*
041500     move     Trn-Co-No to Cmp-No.
041600     read     FA-Company-Master key Cmp-No
041700         invalid key
041800              move     "N" to WS-Valid-Flag
041900              move     "COMPANY NOT FOUND" to WS-Reject-Reason
042000     end-read.
042100*
042200 aa070-Exit.
042300*
042400 aa080-Derive-Margins.
042500*
042600*    Ratios to 4 d.p., rounded half-up - BUSINESS RULES, Margin
042700*    derivation.  WS-FA-Calc-Work temps are shared with fadash.
042800*
042900     compute  WS-Calc-Ratio-Result rounded =
043000              Trn-Gross / Trn-Revenue.
043100     move     WS-Calc-Ratio-Result to Fin-Gross-Margin.
043200     move     "Y" to Fin-Gross-Margin-Flag.
043300*
043400     compute  WS-Calc-Ratio-Result rounded =
043500              Trn-Operating / Trn-Revenue.
043600     move     WS-Calc-Ratio-Result to Fin-Operating-Margin.
043700     move     "Y" to Fin-Operating-Margin-Flag.
043800*
043900     compute  WS-Calc-Ratio-Result rounded =
044000              Trn-Net / Trn-Revenue.
044100     move     WS-Calc-Ratio-Result to Fin-Net-Margin.
044200     move     "Y" to Fin-Net-Margin-Flag.
044300*
044400 aa080-Exit.
044500*
044600 aa090-Derive-Yoy.
044700*
044800*    Unit-1 YoY scope - exactly fiscal-year minus one, no gap
044900*    tolerance.  Previous-year figures are copied clear of the FD
045000*    area before aa100 rebuilds it for the current year.
045100*
045200     move     "N" to WS-Prev-Found.
045300     move     Trn-Co-No   to WS-Lookup-Co-No.
045400     subtract 1 from Trn-Year giving WS-Lookup-Year.
045500     move     WS-Lookup-Key to Fin-Key.
045600     read     FA-Financial-Master key Fin-Key
045700         invalid key
045800              go to aa090-Copy-Yoy
045900     end-read.
046000     move     "Y"              to WS-Prev-Found.
046100     move     Fin-Revenue      to WS-Prev-Revenue.
046200     move     Fin-Gross        to WS-Prev-Gross.
046300     move     Fin-Operating    to WS-Prev-Operating.
046400     move     Fin-Net          to WS-Prev-Net.
046500     move     Fin-Fcf          to WS-Prev-Fcf.
046600     move     Fin-Book-Value   to WS-Prev-Book-Value.
046700     move     Fin-Book-Value-Flag to WS-Prev-Book-Value-Flag.
046800*
046900 aa090-Copy-Yoy.
047000*
047100*    02/02/2026 vbc - A rejected/absent field here must not keep
047200*                     the prior transaction's YoY number - zero
047300*                     the group as well as the flags, or a stale
047400*                     figure from an earlier company could ride
047500*                     into this one's master record unflagged.
047600*
047700     move     zero to WS-New-Yoy-Values.
047800     move     "N" to WS-New-Revenue-Yoy-Flag
047900                      WS-New-Gross-Yoy-Flag
048000                      WS-New-Operating-Yoy-Flag
048100                      WS-New-Net-Yoy-Flag
048200                      WS-New-Fcf-Yoy-Flag
048300                      WS-New-Book-Value-Yoy-Flag.
048400     if       not WS-Prior-Year-On-File
048500              go to aa090-Exit
048600     end-if.
048700*
048800     move     Trn-Revenue to WS-Calc-Current.
048900     move     WS-Prev-Revenue to WS-Calc-Previous.
049000     perform  zz045-Calc-Yoy-Pct.
049100     if       WS-Calc-Is-Valid
049200              move WS-Calc-Pct-Result to WS-New-Revenue-Yoy
049300              move "Y" to WS-New-Revenue-Yoy-Flag
049400     end-if.
049500*
049600     move     Trn-Gross to WS-Calc-Current.
049700     move     WS-Prev-Gross to WS-Calc-Previous.
049800     perform  zz045-Calc-Yoy-Pct.
049900     if       WS-Calc-Is-Valid
050000              move WS-Calc-Pct-Result to WS-New-Gross-Yoy
050100              move "Y" to WS-New-Gross-Yoy-Flag
050200     end-if.
050300*
050400     move     Trn-Operating to WS-Calc-Current.
050500     move     WS-Prev-Operating to WS-Calc-Previous.
050600     perform  zz045-Calc-Yoy-Pct.
050700     if       WS-Calc-Is-Valid
050800              move WS-Calc-Pct-Result to WS-New-Operating-Yoy
050900              move "Y" to WS-New-Operating-Yoy-Flag
051000     end-if.
051100*
051200     move     Trn-Net to WS-Calc-Current.
051300     move     WS-Prev-Net to WS-Calc-Previous.
051400     perform  zz045-Calc-Yoy-Pct.
051500     if       WS-Calc-Is-Valid
051600              move WS-Calc-Pct-Result to WS-New-Net-Yoy
051700              move "Y" to WS-New-Net-Yoy-Flag
051800     end-if.
051900*
052000     move     Trn-Fcf to WS-Calc-Current.
052100     move     WS-Prev-Fcf to WS-Calc-Previous.
052200     perform  zz045-Calc-Yoy-Pct.
052300     if       WS-Calc-Is-Valid
052400              move WS-Calc-Pct-Result to WS-New-Fcf-Yoy
052500              move "Y" to WS-New-Fcf-Yoy-Flag
052600     end-if.
052700*
052800*    Book value YoY only when both years' book values are held.
052900*
053000     if       Trn-Book-Value-Held
053100              and WS-Prev-Book-Value-Held
053200              move Trn-Book-Value to WS-Calc-Current
053300              move WS-Prev-Book-Value to WS-Calc-Previous
053400              perform zz045-Calc-Yoy-Pct
053500              if   WS-Calc-Is-Valid
053600                   move WS-Calc-Pct-Result to
053700                        WS-New-Book-Value-Yoy
053800                   move "Y" to WS-New-Book-Value-Yoy-Flag
053900              end-if
054000     end-if.
054100*
054200 aa090-Exit.
054300*
054400 aa100-Post-Master.
054500*
054600*    Decide insert vs replace, then rebuild the FD record whole
054700*    for the current year and write or rewrite it.
054800*
054900     move     "N" to WS-Curr-Exists.
055000     move     Trn-Key to Fin-Key.
055100     read     FA-Financial-Master key Fin-Key
055200         invalid key
055300              go to aa100-Build
055400     end-read.
055500     move     "Y" to WS-Curr-Exists.
055600*
055700 aa100-Build.
055800     move     Trn-Key              to Fin-Key.
055900     move     Trn-Prepared-By      to Fin-Prepared-By.
056000     move     Trn-Notes            to Fin-Notes.
056100     move     Trn-Revenue          to Fin-Revenue.
056200     move     Trn-Gross            to Fin-Gross.
056300     move     Trn-Operating        to Fin-Operating.
056400     move     Trn-Net              to Fin-Net.
056500     move     Trn-Fcf              to Fin-Fcf.
056600     move     Trn-Book-Value       to Fin-Book-Value.
056700     move     Trn-Total-Assets     to Fin-Total-Assets.
056800     move     Trn-Total-Liabs      to Fin-Total-Liabs.
056900     move     Trn-Equity           to Fin-Equity.
057000     move     Trn-Current-Assets   to Fin-Current-Assets.
057100     move     Trn-Current-Liabs    to Fin-Current-Liabs.
057200     move     Trn-Shares           to Fin-Shares.
057300     move     Trn-Price-High       to Fin-Price-High.
057400     move     Trn-Price-Low        to Fin-Price-Low.
057500     move     Trn-Eps              to Fin-Eps.
057600     move     Trn-Div-Per-Share    to Fin-Div-Per-Share.
057700     move     Trn-Earning-Power    to Fin-Earning-Power.
057800     move     Trn-Roe              to Fin-Roe.
057900     move     Trn-Roa              to Fin-Roa.
058000     move     Trn-Roic             to Fin-Roic.
058100     move     Trn-Current-Ratio    to Fin-Current-Ratio.
058200     move     Trn-Div-Rate         to Fin-Div-Rate.
058300     move     Trn-Book-Value-Flag      to Fin-Book-Value-Flag.
058400     move     Trn-Total-Assets-Flag    to Fin-Total-Assets-Flag.
058500     move     Trn-Total-Liabs-Flag     to Fin-Total-Liabs-Flag.
058600     move     Trn-Equity-Flag          to Fin-Equity-Flag.
058700     move     Trn-Current-Assets-Flag  to Fin-Current-Assets-Flag.
058800     move     Trn-Current-Liabs-Flag   to Fin-Current-Liabs-Flag.
058900     move     Trn-Earning-Power-Flag   to Fin-Earning-Power-Flag.
059000     move     Trn-Roe-Flag             to Fin-Roe-Flag.
059100     move     Trn-Roa-Flag             to Fin-Roa-Flag.
059200     move     Trn-Roic-Flag            to Fin-Roic-Flag.
059300     move     Trn-Current-Ratio-Flag   to Fin-Current-Ratio-Flag.
059400*
059500     move     WS-New-Revenue-Yoy      to Fin-Revenue-Yoy.
059600     move     WS-New-Gross-Yoy        to Fin-Gross-Yoy.
059700     move     WS-New-Operating-Yoy    to Fin-Operating-Yoy.
059800     move     WS-New-Net-Yoy          to Fin-Net-Yoy.
059900     move     WS-New-Fcf-Yoy          to Fin-Fcf-Yoy.
060000     move     WS-New-Book-Value-Yoy   to Fin-Book-Value-Yoy.
060100     move     WS-New-Revenue-Yoy-Flag   to Fin-Revenue-Yoy-Flag.
060200     move     WS-New-Gross-Yoy-Flag     to Fin-Gross-Yoy-Flag.
060300     move     WS-New-Operating-Yoy-Flag to Fin-Operating-Yoy-Flag.
060400     move     WS-New-Net-Yoy-Flag       to Fin-Net-Yoy-Flag.
060500     move     WS-New-Fcf-Yoy-Flag       to Fin-Fcf-Yoy-Flag.
060600     move     WS-New-Book-Value-Yoy-Flag to
060700              Fin-Book-Value-Yoy-Flag.
060800*
060900     if       WS-Curr-Rec-Exists
061000              rewrite  FA-Financial-Record
061100              move     "UPDATE" to WS-Post-Action
061200              add      1 to WS-Trn-Update-Cnt
061300     else
061400              write     FA-Financial-Record
061500              move     "INSERT" to WS-Post-Action
061600              add      1 to WS-Trn-Insert-Cnt
061700     end-if.
061800*
061900 aa100-Exit.
062000*
062100 zz040-Evaluate-Message      section.
062200***********************************
062300*
062400*    Placeholder for the house FileStat-Msgs copy member - not
062500*    needed while status codes are displayed literally.
062600*
062700 zz040-Exit.  exit section.
062800*
062900 zz045-Calc-Yoy-Pct          section.
063000***********************************
063100*
063200*    Generic YoY percent routine shared by every field in aa090 -
063300*    BUSINESS RULES, Percent-change (YoY) formula.  Uses the
063400*    |P| denominator so a loss-to-profit swing reports correctly.
063500*
063600     if       WS-Calc-Previous = zero
063700              move     "N" to WS-Calc-Valid
063800              move     zero to WS-Calc-Pct-Result
063900              go to zz045-Exit
064000     end-if.
064100     move     "Y" to WS-Calc-Valid.
064200     if       WS-Calc-Previous < zero
064300              compute  WS-Calc-Previous-Abs =
064400                       WS-Calc-Previous * -1
064500     else
064600              move     WS-Calc-Previous to WS-Calc-Previous-Abs
064700     end-if.
064800     compute  WS-Calc-Pct-Result rounded =
064900              (WS-Calc-Current - WS-Calc-Previous)
065000              / WS-Calc-Previous-Abs * 100.
065100*
065200 zz045-Exit.  exit section.
065300*
065400 zz070-Convert-Date          section.
065500***********************************
065600*
065700*    Converts the 2-digit ACCEPT FROM DATE year into the 4-digit
065800*    WS-UK picture used for the posting log heading - hand-rolled
065900*    century window, see the 1999 change log entry above.
066000*
066100     if       WS-Accept-YY < 50
066200              compute  WS-Century = 2000 + WS-Accept-YY
066300     else
066400              compute  WS-Century = 1900 + WS-Accept-YY
066500     end-if.
066600     move     WS-Accept-DD to WS-UK-DD.
066700     move     "/"          to WS-UK-Sep1.
066800     move     WS-Accept-MM to WS-UK-MM.
066900     move     "/"          to WS-UK-Sep2.
067000     move     WS-Century   to WS-UK-CCYY.
067100*
067200 zz070-Exit.  exit section.
067300*
