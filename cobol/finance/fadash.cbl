000100******************************************************************
000200*                 Dashboard Metrics Calculation                 *
000300*                                                                *
000400*         Uses RW (Report Writer for the dashboard report)      *
000500*                                                                *
000600******************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100      program-id.         fadash.
001200      author.              Vincent B Coen.
001300      installation.        Applewood Computers Ltd.
001400      date-written.        18/09/1987.
001500      date-compiled.
001600      security.            Copyright (C) 1987-2026 & later,
001700                          Vincent Bryan Coen.  Distributed under
001800                          the Public License.  See file COPYING.
001900*
002000*    Remarks.            Reads the Financial-Data master for one
002100*                        or more companies in Co-No + Year order,
002200*                        fills in any margins/ratios not already
002300*                        held, builds the YoY group against the
002400*                        immediately preceding record, and prints
002500*                        a per-year dashboard on a control break
002600*                        by company.
002700*
002800*    Version.            See Prog-Name in WS.
002900*
003000*    Called Modules.     None.
003100*
003200*    Files used :
003300*                        facomp.  Company Master.
003400*                        fafin.   Financial-Data Master.
003500*                        Print-File. Dashboard Report.
003600*
003700*    Error messages used.
003800* System wide:
003900*                        SY001.
004000* Program specific:
004100*                        FA001, FA002.
004200*
004300* Changes:
004400* 18/09/1987 vbc  1.0.00 Created - vacprint vacation-
004500*                        entitlement listing run.
004600* 22/04/1989 dp   1.0.01 Carry-over days added to the listing.
004700* 11/11/1992 rjt  1.0.02 Sort sequence confirmed employee
004800*                        within department.
004900* 03/02/1999 vbc  1.0.03 Year-date window widened to 1900-2100
005000*                        ahead of the century rollover.
005100* 14/08/2003 mh   1.0.04 Page-break confirmed on department
005200*                        change only.
005300* 09/06/2009 vbc  1.0.05 Ported status checks to PY-xxx-Status.
005400* 21/03/2017 dp   1.0.06 Copybooks moved under copybooks/ per
005500*                        house standard, no logic change.
005600* 02/02/2026 vbc  1.0.07 Recoded from vacprint chassis for the
005700*                        FA module - vacation listing logic
005800*                        replaced throughout by dashboard
005900*                        metrics.  ROE/ROA/BVPS fill-in added,
006000*                        gated on the legacy balance-sheet
006100*                        block being present.
006200* 02/02/2026 vbc  1.0.08 YoY-ROA/YoY-ROE always recomputed
006300*                        fresh - no stored field backs either
006400*                        one.
006500*
006600******************************************************************
006700* Copyright Notice.
006800* ****************
006900*
007000* This notice supersedes all prior copyright notices.
007100*
007200* These files and programs are part of the Applewood Computers
007300* Accounting System and is Copyright (c) Vincent B Coen. 1987-2026
007400* and later.
007500*
007600* This program is now free software; you can redistribute it
007700* and/or modify it under the terms of the GNU General Public
007800* License as published by the Free Software Foundation; version
007900* 3 and later as revised for PERSONAL USAGE ONLY and that includes
008000* use within a business but EXCLUDES repackaging or for Resale,
008100* Rental or Hire.
008200*
008300* ACAS is distributed in the hope that it will be useful, but
008400* WITHOUT ANY WARRANTY; without even the implied warranty of
008500* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
008600*
008700******************************************************************
008800*
008900 environment             division.
009000*================================
009100*
009200 configuration           section.
009300 source-computer.        IBM-370.
009400 object-computer.        IBM-370.
009500 special-names.
009600     CRT STATUS          is COB-CRT-STATUS.
009700*
009800 input-output            section.
009900 file-control.
010000     copy "selfacom.cob".
010100     copy "selfafin.cob".
010200     copy "selfaprn.cob".
010300*
010400 data                    division.
010500*================================
010600*
010700 file section.
010800*
010900     copy "fdfacom.cob".
011000     copy "fdfafin.cob".
011100*
011200 fd  FA-Print-File
011300     reports are FA-Dashboard-Report.
011400*
011500 working-storage section.
011600*-----------------------
011700 77  prog-name               pic x(17) value "fadash  (1.0.08)".
011800*
011900     copy "wsfacalc.cob".
012000*
012100 01  WS-Data.
012200     03  WS-Reply            pic x.
012300     03  FA-Com-Status       pic xx.
012400     03  FA-Fin-Status       pic xx.
012500     03  FA-Prn-Status       pic xx.
012600     03  WS-Fin-Eof          pic x       value "N".
012700         88  WS-Fin-Eof-Reached     value "Y".
012800     03  WS-Term-Code        pic 9    comp     value zero.
012900     03  WS-Page-Lines       binary-char unsigned value 56.
013000     03  WS-Page-Cnt         pic 9(3) comp     value zero.
013100     03  WS-Co-No-Ctl        pic 9(6) comp     value zero.
013200     03  filler              pic x(10).
013300*
013400*  Control-break holding area - the company name is looked up
013500*  by random read once per company, not once per year.
013600*
013700 01  WS-Co-Name-Hold     pic x(40)   value spaces.
013800*
013900*  Previous-record holding area for the Unit-2 YoY scope - the
014000*  immediately preceding record in the sorted series, gaps
014100*  tolerated, reset to "none held" on every control break.
014200*
014300 01  WS-Previous-Record.
014400     03  WS-Prev-Found           pic x       value "N".
014500         88  WS-Prior-Year-On-File  value "Y".
014600     03  WS-Prev-Values              comp-3.
014700         05  WS-Prev-Revenue     pic s9(13)v99.
014800         05  WS-Prev-Gross       pic s9(13)v99.
014900         05  WS-Prev-Operating   pic s9(13)v99.
015000         05  WS-Prev-Net         pic s9(13)v99.
015100         05  WS-Prev-Fcf         pic s9(13)v99.
015200         05  WS-Prev-Book-Value  pic s9(13)v99.
015300         05  WS-Prev-Roa         pic s9(3)v9(4).
015400         05  WS-Prev-Roe         pic s9(3)v9(4).
015500     03  WS-Prev-Book-Value-Flag pic x       value "N".
015600         88  WS-Prev-Book-Value-Held  value "Y".
015700     03  WS-Prev-Roa-Flag        pic x       value "N".
015800         88  WS-Prev-Roa-Held         value "Y".
015900     03  WS-Prev-Roe-Flag        pic x       value "N".
016000         88  WS-Prev-Roe-Held         value "Y".
016100     03  filler                  pic x(10).
016200*
016300*  YoY-ROA / YoY-ROE hold no stored Fin- field - always fresh,
016400*  so the printed value lives here for the life of one record.
016500*
016600 01  WS-Yoy-Print-Area.
016700     03  WS-Roa-Yoy              pic s9(5)v99 comp-3.
016800     03  WS-Roa-Yoy-Flag         pic x        value "N".
016900         88  WS-Roa-Yoy-Held          value "Y".
017000     03  WS-Roe-Yoy              pic s9(5)v99 comp-3.
017100     03  WS-Roe-Yoy-Flag         pic x        value "N".
017200         88  WS-Roe-Yoy-Held          value "Y".
017300     03  filler                  pic x(10).
017400*
017500*  SPEC requires absent margins/ratios/YoY to print blank, not a
017600*  zero or a flag-less leftover figure - these numeric-edited
017700*  holders carry the formatted text (or spaces) the Report Writer
017800*  sources from, built fresh every record by aa075.
017900*
018000 01  WS-Print-Fields.
018100*
018200*    09/08/26 vbc - Widened to zzz.9999 - Fin-Earning-Power and
018300*                   Fin-Current-Ratio (s9(3)v9(4) in fdfafin.cob)
018400*                   can run to 3 integer digits; zz.9999 was
018500*                   truncating the high-order digit on the move.
018600*
018700     03  WS-P-Gross-Margin       pic zzz.9999.
018800     03  WS-P-Operating-Margin   pic zzz.9999.
018900     03  WS-P-Net-Margin         pic zzz.9999.
019000     03  WS-P-Earning-Power      pic zzz.9999.
019100     03  WS-P-Roe                pic zzz.9999.
019200     03  WS-P-Roa                pic zzz.9999.
019300     03  WS-P-Roic               pic zzz.9999.
019400     03  WS-P-Current-Ratio      pic zzz.9999.
019500     03  WS-P-Book-Value         pic zzz,zzz,zzz,zz9.99.
019600     03  WS-P-Bvps               pic zzz9.9999.
019700     03  WS-P-Revenue-Yoy        pic zz9.99-.
019800     03  WS-P-Gross-Yoy          pic zz9.99-.
019900     03  WS-P-Operating-Yoy      pic zz9.99-.
020000     03  WS-P-Net-Yoy            pic zz9.99-.
020100     03  WS-P-Fcf-Yoy            pic zz9.99-.
020200     03  WS-P-Book-Value-Yoy     pic zz9.99-.
020300     03  WS-P-Roa-Yoy            pic zz9.99-.
020400     03  WS-P-Roe-Yoy            pic zz9.99-.
020500     03  filler                  pic x(10).
020600*
020700 01  Error-Messages.
020800*  System wide
020900     03  SY001       pic x(40) value
021000         "SY001 Run aborted - see message above".
021100*  Module general
021200     03  FA001       pic x(40) value
021300         "FA001 Company master will not open -".
021400     03  FA002       pic x(40) value
021500         "FA002 Financial master will not open -".
021600     03  filler      pic x(10).
021700*
021800 01  Error-Code          pic 999.
021900*
022000*  Accept-from-date work area - no intrinsic FUNCTIONs used here,
022100*  century window is rolled by hand same as fapost.
022200*
022300 01  WS-Accept-Date.
022400     03  WS-Accept-YY        pic 9(2).
022500     03  WS-Accept-MM        pic 9(2).
022600     03  WS-Accept-DD        pic 9(2).
022700*
022800 01  WS-Century              pic 9(4)    comp.
022900*
023000*  Three date pictures off the one field, same idiom fapost and
023100*  the old payroll reports have always used for the log heading.
023200*
023300 01  WS-Date-Formats.
023400     03  WS-Date             pic x(10).
023500 01  WS-UK redefines WS-Date-Formats.
023600     03  WS-UK-DD            pic 99.
023700     03  WS-UK-Sep1          pic x.
023800     03  WS-UK-MM            pic 99.
023900     03  WS-UK-Sep2          pic x.
024000     03  WS-UK-CCYY          pic 9(4).
024100 01  WS-USA redefines WS-Date-Formats.
024200     03  WS-USA-MM           pic 99.
024300     03  filler              pic x.
024400     03  WS-USA-DD           pic 99.
024500     03  filler              pic x.
024600     03  WS-USA-CCYY         pic 9(4).
024700 01  WS-Intl redefines WS-Date-Formats.
024800     03  WS-Intl-CCYY        pic 9(4).
024900     03  filler              pic x.
025000     03  WS-Intl-MM          pic 99.
025100     03  filler              pic x.
025200     03  WS-Intl-DD          pic 99.
025300*
025400 01  To-Day              pic x(10).
025500*
025600 report section.
025700***************
025800*
025900 RD  FA-Dashboard-Report
026000     control      FA-Co-No-Ctl
026100     Page Limit   WS-Page-Lines
026200     Heading      1
026300     First Detail 5
026400     Last  Detail WS-Page-Lines.
026500*
026600 01  FA-Dash-Head  Type Page Heading.
026700     03  line  1.
026800         05  col   1     pic x(17)   source Prog-Name.
026900         05  col  30     pic x(30)   value
027000             "Company Dashboard Report".
027100         05  col  65     pic x(10)   source To-Day.
027200         05  col  78     pic x(5)    value "Page ".
027300         05  col  83     pic zz9     source Page-Counter.
027400*
027500 01  Co-Head type control heading FA-Co-No-Ctl.
027600     03  line + 2.
027700         05  col   1                 value "Company".
027800         05  col   9     pic 9(6)    source Fin-Co-No.
027900         05  col  18     pic x(40)   source WS-Co-Name-Hold.
028000*
028100 01  Dashboard-Detail type is detail.
028200     03  line + 2.
028300         05  col   1                 value "Year".
028400         05  col   6     pic 9(4)    source Fin-Year.
028500         05  col  13                 value "Revenue".
028600         05  col  22     pic zzz,zzz,zzz,zz9.99
028700                                     source Fin-Revenue.
028800         05  col  42                 value "Gross".
028900         05  col  49     pic zzz,zzz,zzz,zz9.99
029000                                     source Fin-Gross.
029100     03  line + 1.
029200         05  col  13                 value "Operating".
029300         05  col  22     pic zzz,zzz,zzz,zz9.99
029400                                     source Fin-Operating.
029500         05  col  42                 value "Net".
029600         05  col  49     pic zzz,zzz,zzz,zz9.99
029700                                     source Fin-Net.
029800     03  line + 1.
029900         05  col  13                 value "GrossMgn".
030000         05  col  22     pic x(8)    source WS-P-Gross-Margin.
030100         05  col  42                 value "OpMgn".
030200         05  col  50     pic x(8)    source
030300                                     WS-P-Operating-Margin.
030400         05  col  63                 value "NetMgn".
030500         05  col  70     pic x(8)    source WS-P-Net-Margin.
030600     03  line + 1.
030700         05  col  13                 value "FCF".
030800         05  col  22     pic zzz,zzz,zzz,zz9.99
030900                                     source Fin-Fcf.
031000         05  col  42                 value "Shares".
031100         05  col  49     pic zzz,zzz,zzz,zz9
031200                                     source Fin-Shares.
031300     03  line + 1.
031400         05  col  13                 value "EPS".
031500         05  col  22     pic zzz9.9999
031600                                     source Fin-Eps.
031700         05  col  42                 value "PriceHi".
031800         05  col  49     pic zzz9.9999
031900                                     source Fin-Price-High.
032000         05  col  62                 value "PriceLo".
032100         05  col  69     pic zzz9.9999
032200                                     source Fin-Price-Low.
032300     03  line + 1.
032400         05  col  13                 value "EarnPwr".
032500         05  col  22     pic x(8)    source
032600                                     WS-P-Earning-Power.
032700         05  col  42                 value "DivPerSh".
032800         05  col  49     pic zzz9.9999
032900                                     source Fin-Div-Per-Share.
033000         05  col  62                 value "DivRate".
033100         05  col  69     pic zz.9999 source Fin-Div-Rate.
033200     03  line + 1.
033300         05  col  13                 value "ROE".
033400         05  col  22     pic x(8)    source WS-P-Roe.
033500         05  col  42                 value "ROA".
033600         05  col  49     pic x(8)    source WS-P-Roa.
033700         05  col  62                 value "ROIC".
033800         05  col  69     pic x(8)    source WS-P-Roic.
033900     03  line + 1.
034000         05  col  13                 value "BookValue".
034100         05  col  22     pic x(18)   source WS-P-Book-Value.
034200         05  col  42                 value "BVPS".
034300         05  col  49     pic x(9)    source WS-P-Bvps.
034400         05  col  62                 value "CurrRatio".
034500         05  col  72     pic x(8)    source
034600                                     WS-P-Current-Ratio.
034700     03  line + 2.
034800         05  col   1                 value "YoY % :".
034900         05  col   9                 value "Revenue".
035000         05  col  17     pic x(7)    source
035100                                     WS-P-Revenue-Yoy.
035200         05  col  28                 value "Gross".
035300         05  col  34     pic x(7)    source WS-P-Gross-Yoy.
035400     03  line + 1.
035500         05  col   9                 value "Operating".
035600         05  col  19     pic x(7)    source
035700                                     WS-P-Operating-Yoy.
035800         05  col  30                 value "Net".
035900         05  col  34     pic x(7)    source WS-P-Net-Yoy.
036000     03  line + 1.
036100         05  col   9                 value "FCF".
036200         05  col  13     pic x(7)    source WS-P-Fcf-Yoy.
036300         05  col  24                 value "BookValue".
036400         05  col  34     pic x(7)    source
036500                                     WS-P-Book-Value-Yoy.
036600     03  line + 1.
036700         05  col   9                 value "ROE".
036800         05  col  13     pic x(7)    source WS-P-Roe-Yoy.
036900         05  col  24                 value "ROA".
037000         05  col  28     pic x(7)    source WS-P-Roa-Yoy.
037100*
037200 procedure division.
037300*
037400 aa000-Main                  section.
037500***********************************
037600     accept    WS-Accept-Date from date.
037700     perform   zz070-Convert-Date.
037800     move      WS-Date to To-Day.
037900*
038000     perform  aa010-Open-FA-Files.
038100     if       WS-Term-Code not = zero
038200              goback
038300     end-if.
038400*
038500     move     zeros to WS-Page-Cnt.
038600     open     output FA-Print-File.
038700     perform  aa050-Report-Dashboard.
038800     close    FA-Company-Master
038900              FA-Financial-Master
039000              FA-Print-File.
039100     goback.
039200*
039300 aa000-Exit.  exit section.
039400*
039500 aa010-Open-FA-Files.
039600*
039700     move     zero to WS-Term-Code.
039800     open     input    FA-Company-Master.
039900     if       FA-Com-Status not = "00"
040000              display  FA001 " " FA-Com-Status
040100              move     1 to WS-Term-Code
040200              go to aa010-Exit
040300     end-if.
040400*
040500     open     input    FA-Financial-Master.
040600     if       FA-Fin-Status not = "00"
040700              display  FA002 " " FA-Fin-Status
040800              close    FA-Company-Master
040900              move     1 to WS-Term-Code
041000     end-if.
041100*
041200 aa010-Exit.
041300*
041400 aa050-Report-Dashboard      section.
041500***********************************
041600*
041700     move     zero to WS-Co-No-Ctl.
041800     move     "N"  to WS-Prev-Found.
041900     initiate FA-Dashboard-Report.
042000     perform  aa060-Process-One-Year thru aa060-Exit
042100              until    WS-Fin-Eof-Reached.
042200     terminate FA-Dashboard-Report.
042300*
042400 aa050-Exit.  exit section.
042500*
042600 aa060-Process-One-Year.
042700*
042800     read     FA-Financial-Master next record
042900         at end
043000              move     "Y" to WS-Fin-Eof
043100              go to aa060-Exit
043200     end-read.
043300     if       FA-Fin-Status not = "00"
043400              move     "Y" to WS-Fin-Eof
043500              go to aa060-Exit
043600     end-if.
043700*
043800     if       Fin-Co-No not = WS-Co-No-Ctl
043900              perform  aa065-New-Company-Break
044000     end-if.
044100*
044200     move     "N" to WS-Roa-Yoy-Flag.
044300     move     "N" to WS-Roe-Yoy-Flag.
044400     move     zero to WS-Roa-Yoy.
044500     move     zero to WS-Roe-Yoy.
044600     perform  aa070-Derive-Missing-Ratios.
044700     perform  aa080-Derive-Yoy-Group.
044800     perform  aa075-Build-Print-Fields.
044900     generate Dashboard-Detail.
045000     perform  aa090-Save-Previous.
045100*
045200 aa060-Exit.
045300*
045400 aa065-New-Company-Break.
045500*
045600*    Control break on company - look up the name once, reset the
045700*    previous-record holding area so year 1 of the new company
045800*    never picks up the old company's last YoY comparison.
045900*
046000     move     Fin-Co-No to WS-Co-No-Ctl.
046100     move     spaces    to WS-Co-Name-Hold.
046200     move     Fin-Co-No to Cmp-No.
046300     read     FA-Company-Master key Cmp-No
046400         invalid key
046500              go to aa065-Exit
046600     end-read.
046700     move     Cmp-Name to WS-Co-Name-Hold.
046800*
046900 aa065-Exit.
047000     move     "N" to WS-Prev-Found.
047100*
047200 aa070-Derive-Missing-Ratios.
047300*
047400*    BUSINESS RULES, Margin derivation (Unit 2 when absent) and
047500*    Ratio derivation (Unit 2 only, when absent) - steps 2-5 of
047600*    the Unit 2 BATCH FLOW.
047700*
047800     if       not Fin-Gross-Margin-Held
047900              and Fin-Revenue not = zero
048000              compute WS-Calc-Ratio-Result rounded =
048100                      Fin-Gross / Fin-Revenue
048200              move    WS-Calc-Ratio-Result to Fin-Gross-Margin
048300              move    "Y" to Fin-Gross-Margin-Flag
048400     end-if.
048500     if       not Fin-Operating-Margin-Held
048600              and Fin-Revenue not = zero
048700              compute WS-Calc-Ratio-Result rounded =
048800                      Fin-Operating / Fin-Revenue
048900              move    WS-Calc-Ratio-Result to
049000                      Fin-Operating-Margin
049100              move    "Y" to Fin-Operating-Margin-Flag
049200     end-if.
049300     if       not Fin-Net-Margin-Held
049400              and Fin-Revenue not = zero
049500              compute WS-Calc-Ratio-Result rounded =
049600                      Fin-Net / Fin-Revenue
049700              move    WS-Calc-Ratio-Result to Fin-Net-Margin
049800              move    "Y" to Fin-Net-Margin-Flag
049900     end-if.
050000*
050100     if       not Fin-Roe-Held
050200              and Fin-Net not = zero
050300              and Fin-Equity-Held
050400              and Fin-Equity not = zero
050500              compute WS-Calc-Ratio-Result rounded =
050600                      Fin-Net / Fin-Equity
050700              move    WS-Calc-Ratio-Result to Fin-Roe
050800              move    "Y" to Fin-Roe-Flag
050900     end-if.
051000     if       not Fin-Roa-Held
051100              and Fin-Net not = zero
051200              and Fin-Total-Assets-Held
051300              and Fin-Total-Assets not = zero
051400              compute WS-Calc-Ratio-Result rounded =
051500                      Fin-Net / Fin-Total-Assets
051600              move    WS-Calc-Ratio-Result to Fin-Roa
051700              move    "Y" to Fin-Roa-Flag
051800     end-if.
051900     if       not Fin-Bvps-Held
052000              and Fin-Equity-Held
052100              and Fin-Equity not = zero
052200              and Fin-Shares not = zero
052300              compute WS-Calc-Ratio-Result rounded =
052400                      Fin-Equity / Fin-Shares
052500              move    WS-Calc-Ratio-Result to Fin-Bvps
052600              move    "Y" to Fin-Bvps-Flag
052700     end-if.
052800*
052900 aa070-Exit.
053000*
053100*    REPORTS, Dashboard report - a flag not "Y" means the value
053200*    is absent, SPEC calls for blank, not zero, in that case.
053300*    These edited holders carry the formatted text (or spaces)
053400*    straight to the Report Writer, built fresh every record.
053500*
053600 aa075-Build-Print-Fields.
053700*
053800     if       Fin-Gross-Margin-Held
053900              move Fin-Gross-Margin to WS-P-Gross-Margin
054000     else
054100              move spaces to WS-P-Gross-Margin
054200     end-if.
054300     if       Fin-Operating-Margin-Held
054400              move Fin-Operating-Margin to
054500                   WS-P-Operating-Margin
054600     else
054700              move spaces to WS-P-Operating-Margin
054800     end-if.
054900     if       Fin-Net-Margin-Held
055000              move Fin-Net-Margin to WS-P-Net-Margin
055100     else
055200              move spaces to WS-P-Net-Margin
055300     end-if.
055400     if       Fin-Earning-Power-Held
055500              move Fin-Earning-Power to WS-P-Earning-Power
055600     else
055700              move spaces to WS-P-Earning-Power
055800     end-if.
055900     if       Fin-Roe-Held
056000              move Fin-Roe to WS-P-Roe
056100     else
056200              move spaces to WS-P-Roe
056300     end-if.
056400     if       Fin-Roa-Held
056500              move Fin-Roa to WS-P-Roa
056600     else
056700              move spaces to WS-P-Roa
056800     end-if.
056900     if       Fin-Roic-Held
057000              move Fin-Roic to WS-P-Roic
057100     else
057200              move spaces to WS-P-Roic
057300     end-if.
057400     if       Fin-Current-Ratio-Held
057500              move Fin-Current-Ratio to WS-P-Current-Ratio
057600     else
057700              move spaces to WS-P-Current-Ratio
057800     end-if.
057900     if       Fin-Book-Value-Held
058000              move Fin-Book-Value to WS-P-Book-Value
058100     else
058200              move spaces to WS-P-Book-Value
058300     end-if.
058400     if       Fin-Bvps-Held
058500              move Fin-Bvps to WS-P-Bvps
058600     else
058700              move spaces to WS-P-Bvps
058800     end-if.
058900*
059000     if       Fin-Revenue-Yoy-Held
059100              move Fin-Revenue-Yoy to WS-P-Revenue-Yoy
059200     else
059300              move spaces to WS-P-Revenue-Yoy
059400     end-if.
059500     if       Fin-Gross-Yoy-Held
059600              move Fin-Gross-Yoy to WS-P-Gross-Yoy
059700     else
059800              move spaces to WS-P-Gross-Yoy
059900     end-if.
060000     if       Fin-Operating-Yoy-Held
060100              move Fin-Operating-Yoy to WS-P-Operating-Yoy
060200     else
060300              move spaces to WS-P-Operating-Yoy
060400     end-if.
060500     if       Fin-Net-Yoy-Held
060600              move Fin-Net-Yoy to WS-P-Net-Yoy
060700     else
060800              move spaces to WS-P-Net-Yoy
060900     end-if.
061000     if       Fin-Fcf-Yoy-Held
061100              move Fin-Fcf-Yoy to WS-P-Fcf-Yoy
061200     else
061300              move spaces to WS-P-Fcf-Yoy
061400     end-if.
061500     if       Fin-Book-Value-Yoy-Held
061600              move Fin-Book-Value-Yoy to WS-P-Book-Value-Yoy
061700     else
061800              move spaces to WS-P-Book-Value-Yoy
061900     end-if.
062000     if       WS-Roa-Yoy-Held
062100              move WS-Roa-Yoy to WS-P-Roa-Yoy
062200     else
062300              move spaces to WS-P-Roa-Yoy
062400     end-if.
062500     if       WS-Roe-Yoy-Held
062600              move WS-Roe-Yoy to WS-P-Roe-Yoy
062700     else
062800              move spaces to WS-P-Roe-Yoy
062900     end-if.
063000*
063100 aa075-Exit.
063200*
063300 aa080-Derive-Yoy-Group.
063400*
063500*    BUSINESS RULES, Unit-2 YoY scope - fills a stored YoY value
063600*    only when it is absent and a previous record is held; the
063700*    ROA/ROE pair is always recomputed fresh, step 6 of the Unit
063800*    2 BATCH FLOW.
063900*
064000     if       not WS-Prior-Year-On-File
064100              go to aa080-Exit
064200     end-if.
064300*
064400     if       not Fin-Revenue-Yoy-Held
064500              move Fin-Revenue      to WS-Calc-Current
064600              move WS-Prev-Revenue  to WS-Calc-Previous
064700              perform zz045-Calc-Yoy-Pct
064800              if   WS-Calc-Is-Valid
064900                   move WS-Calc-Pct-Result to Fin-Revenue-Yoy
065000                   move "Y" to Fin-Revenue-Yoy-Flag
065100              end-if
065200     end-if.
065300     if       not Fin-Gross-Yoy-Held
065400              move Fin-Gross        to WS-Calc-Current
065500              move WS-Prev-Gross    to WS-Calc-Previous
065600              perform zz045-Calc-Yoy-Pct
065700              if   WS-Calc-Is-Valid
065800                   move WS-Calc-Pct-Result to Fin-Gross-Yoy
065900                   move "Y" to Fin-Gross-Yoy-Flag
066000              end-if
066100     end-if.
066200     if       not Fin-Operating-Yoy-Held
066300              move Fin-Operating    to WS-Calc-Current
066400              move WS-Prev-Operating to WS-Calc-Previous
066500              perform zz045-Calc-Yoy-Pct
066600              if   WS-Calc-Is-Valid
066700                   move WS-Calc-Pct-Result to Fin-Operating-Yoy
066800                   move "Y" to Fin-Operating-Yoy-Flag
066900              end-if
067000     end-if.
067100     if       not Fin-Net-Yoy-Held
067200              move Fin-Net          to WS-Calc-Current
067300              move WS-Prev-Net      to WS-Calc-Previous
067400              perform zz045-Calc-Yoy-Pct
067500              if   WS-Calc-Is-Valid
067600                   move WS-Calc-Pct-Result to Fin-Net-Yoy
067700                   move "Y" to Fin-Net-Yoy-Flag
067800              end-if
067900     end-if.
068000     if       not Fin-Fcf-Yoy-Held
068100              move Fin-Fcf          to WS-Calc-Current
068200              move WS-Prev-Fcf      to WS-Calc-Previous
068300              perform zz045-Calc-Yoy-Pct
068400              if   WS-Calc-Is-Valid
068500                   move WS-Calc-Pct-Result to Fin-Fcf-Yoy
068600                   move "Y" to Fin-Fcf-Yoy-Flag
068700              end-if
068800     end-if.
068900     if       not Fin-Book-Value-Yoy-Held
069000              and Fin-Book-Value-Held
069100              and WS-Prev-Book-Value-Held
069200              move Fin-Book-Value      to WS-Calc-Current
069300              move WS-Prev-Book-Value  to WS-Calc-Previous
069400              perform zz045-Calc-Yoy-Pct
069500              if   WS-Calc-Is-Valid
069600                   move WS-Calc-Pct-Result to
069700                        Fin-Book-Value-Yoy
069800                   move "Y" to Fin-Book-Value-Yoy-Flag
069900              end-if
070000     end-if.
070100*
070200*    YoY-ROA / YoY-ROE - always fresh, no stored field backs
070300*    either one, so there is no absent-flag test to make first.
070400*
070500     if       Fin-Roa-Held
070600              and WS-Prev-Roa-Held
070700              and WS-Prev-Roa not = zero
070800              move Fin-Roa      to WS-Calc-Current
070900              move WS-Prev-Roa  to WS-Calc-Previous
071000              perform zz045-Calc-Yoy-Pct
071100              if   WS-Calc-Is-Valid
071200                   move WS-Calc-Pct-Result to WS-Roa-Yoy
071300                   move "Y" to WS-Roa-Yoy-Flag
071400              end-if
071500     end-if.
071600     if       Fin-Roe-Held
071700              and WS-Prev-Roe-Held
071800              and WS-Prev-Roe not = zero
071900              move Fin-Roe      to WS-Calc-Current
072000              move WS-Prev-Roe  to WS-Calc-Previous
072100              perform zz045-Calc-Yoy-Pct
072200              if   WS-Calc-Is-Valid
072300                   move WS-Calc-Pct-Result to WS-Roe-Yoy
072400                   move "Y" to WS-Roe-Yoy-Flag
072500              end-if
072600     end-if.
072700*
072800 aa080-Exit.
072900*
073000 aa090-Save-Previous.
073100*
073200*    The current record becomes the previous record for the next
073300*    iteration - copied clear of the FD area, same hazard as the
073400*    one fapost guards against on its random read.
073500*
073600     move     "Y"              to WS-Prev-Found.
073700     move     Fin-Revenue      to WS-Prev-Revenue.
073800     move     Fin-Gross        to WS-Prev-Gross.
073900     move     Fin-Operating    to WS-Prev-Operating.
074000     move     Fin-Net          to WS-Prev-Net.
074100     move     Fin-Fcf          to WS-Prev-Fcf.
074200     move     Fin-Book-Value   to WS-Prev-Book-Value.
074300     move     Fin-Book-Value-Flag to WS-Prev-Book-Value-Flag.
074400     move     Fin-Roa          to WS-Prev-Roa.
074500     move     Fin-Roa-Flag     to WS-Prev-Roa-Flag.
074600     move     Fin-Roe          to WS-Prev-Roe.
074700     move     Fin-Roe-Flag     to WS-Prev-Roe-Flag.
074800*
074900 aa090-Exit.
075000*
075100 zz045-Calc-Yoy-Pct          section.
075200***********************************
075300*
075400*    Generic YoY percent routine, the same rule and temps as
075500*    fapost's copy - BUSINESS RULES, Percent-change (YoY) formula.
075600*
075700     if       WS-Calc-Previous = zero
075800              move     "N" to WS-Calc-Valid
075900              move     zero to WS-Calc-Pct-Result
076000              go to zz045-Exit
076100     end-if.
076200     move     "Y" to WS-Calc-Valid.
076300     if       WS-Calc-Previous < zero
076400              compute  WS-Calc-Previous-Abs =
076500                       WS-Calc-Previous * -1
076600     else
076700              move     WS-Calc-Previous to WS-Calc-Previous-Abs
076800     end-if.
076900     compute  WS-Calc-Pct-Result rounded =
077000              (WS-Calc-Current - WS-Calc-Previous)
077100              / WS-Calc-Previous-Abs * 100.
077200*
077300 zz045-Exit.  exit section.
077400*
077500 zz070-Convert-Date          section.
077600***********************************
077700*
077800*    Converts the 2-digit ACCEPT FROM DATE year into the 4-digit
077900*    WS-UK picture used for the dashboard heading - hand-rolled
078000*    century window, same as fapost.
078100*
078200     if       WS-Accept-YY < 50
078300              compute  WS-Century = 2000 + WS-Accept-YY
078400     else
078500              compute  WS-Century = 1900 + WS-Accept-YY
078600     end-if.
078700     move     WS-Accept-DD to WS-UK-DD.
078800     move     "/"          to WS-UK-Sep1.
078900     move     WS-Accept-MM to WS-UK-MM.
079000     move     "/"          to WS-UK-Sep2.
079100     move     WS-Century   to WS-UK-CCYY.
079200*
079300 zz070-Exit.  exit section.
079400*
