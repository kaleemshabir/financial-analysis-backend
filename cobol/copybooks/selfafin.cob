000100********************************************
000200*                                          *
000300*  Select For FA Financial-Data Master     *
000400*     Indexed, key = Co-No + Fin-Year      *
000500********************************************
000600*
000700* 19/01/26 vbc - Created for Financial Analysis module.
000800* 21/01/26 vbc - Dashboard scan uses START/NEXT on Fin-Key,
000900*                which already sorts Co-No major over Year minor,
001000*                so no alternate key is carried.
001100*
001200     select   FA-Financial-Master assign     "FAFIN"
001300                                   organization indexed
001400                                   access mode dynamic
001500                                   record key   Fin-Key
001600                                   status       FA-Fin-Status.
001700*
