000100********************************************
000200*                                          *
000300*  Working Storage For FA Derivation       *
000400*     Margins, Ratios & YoY  - shared by   *
000500*     fapost (post time) and fadash        *
000600*     (dashboard time) so the rounding     *
000700*     rule is fixed in ONE place.          *
000800********************************************
000900*
001000* 19/01/26 vbc - Created.
001100* 24/01/26 vbc - Pulled the |P| abs-value
001200*                step to its own temp after a
001300*                dashboard run showed a loss
001400*                year printing the wrong sign
001500*                - see aa090.
001600* 09/08/26 vbc - Added 88 WS-Calc-Is-Valid so callers stop writing
001700*                WS-Calc-Valid = "Y" over and over.
001800*
001900 01  WS-FA-Calc-Work.
002000     03  WS-Calc-Current      pic s9(13)v99  comp-3.
002100     03  WS-Calc-Previous     pic s9(13)v99  comp-3.
002200     03  WS-Calc-Previous-Abs pic  9(13)v99  comp-3.
002300     03  WS-Calc-Pct-Result   pic s9(5)v99   comp-3.
002400     03  WS-Calc-Ratio-Result pic s9(3)v9(4) comp-3.
002500     03  WS-Calc-Valid        pic x.
002600         88  WS-Calc-Is-Valid        value "Y".
002700     03  filler               pic x(04).
002800*
