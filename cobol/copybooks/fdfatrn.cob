000100********************************************
000200*                                          *
000300*  Record Definition For FA Posting        *
000400*       Transaction File                   *
000500*     One incoming fiscal-year rec each    *
000600********************************************
000700*  File size 232 bytes.
000800*
000900* 19/01/26 vbc - Created.
001000* 22/01/26 vbc - Dropped margins/YoY from this layout - those are
001100*                always derived at post time, never fed in.
001200*
001300 FD  FA-Transactions.
001400 01  FA-Transaction-Record.
001500     03  Trn-Key.
001600         05  Trn-Co-No           pic 9(6)        comp.
001700         05  Trn-Year            pic 9(4)        comp.
001800     03  Trn-Prepared-By         pic x(30).
001900     03  Trn-Notes               pic x(60).
002000*
002100     03  Trn-Money-Block                          comp-3.
002200*  Trn-Revenue must be > 0 - checked in aa070.
002300         05  Trn-Revenue          pic s9(13)v99.
002400         05  Trn-Gross            pic s9(13)v99.
002500         05  Trn-Operating        pic s9(13)v99.
002600         05  Trn-Net              pic s9(13)v99.
002700         05  Trn-Fcf              pic s9(13)v99.
002800         05  Trn-Book-Value       pic s9(13)v99.
002900         05  Trn-Total-Assets     pic s9(13)v99.
003000         05  Trn-Total-Liabs      pic s9(13)v99.
003100         05  Trn-Equity           pic s9(13)v99.
003200         05  Trn-Current-Assets   pic s9(13)v99.
003300         05  Trn-Current-Liabs    pic s9(13)v99.
003400*
003500*  Trn-Shares must be > 0 - checked in aa070.
003600     03  Trn-Shares              pic 9(13)    comp.
003700*
003800     03  Trn-Per-Share-Block                       comp-3.
003900         05  Trn-Price-High       pic s9(7)v9(4).
004000         05  Trn-Price-Low        pic s9(7)v9(4).
004100*  Trn-Eps defaults to zero when not supplied.
004200         05  Trn-Eps              pic s9(7)v9(4).
004300         05  Trn-Div-Per-Share    pic s9(7)v9(4).
004400*
004500     03  Trn-Ratio-Block                           comp-3.
004600         05  Trn-Earning-Power    pic s9(3)v9(4).
004700         05  Trn-Roe              pic s9(3)v9(4).
004800         05  Trn-Roa              pic s9(3)v9(4).
004900         05  Trn-Roic             pic s9(3)v9(4).
005000         05  Trn-Current-Ratio    pic s9(3)v9(4).
005100         05  Trn-Div-Rate         pic s9(3)v9(4).
005200*
005300* Presence flags for the fields the filer may leave out.
005400*
005500     03  Trn-Flags.
005600         05  Trn-Book-Value-Flag        pic x.
005700             88  Trn-Book-Value-Held         value "Y".
005800         05  Trn-Total-Assets-Flag      pic x.
005900             88  Trn-Total-Assets-Held       value "Y".
006000         05  Trn-Total-Liabs-Flag       pic x.
006100             88  Trn-Total-Liabs-Held        value "Y".
006200         05  Trn-Equity-Flag            pic x.
006300             88  Trn-Equity-Held             value "Y".
006400         05  Trn-Current-Assets-Flag    pic x.
006500             88  Trn-Current-Assets-Held     value "Y".
006600         05  Trn-Current-Liabs-Flag     pic x.
006700             88  Trn-Current-Liabs-Held      value "Y".
006800         05  Trn-Earning-Power-Flag     pic x.
006900             88  Trn-Earning-Power-Held      value "Y".
007000         05  Trn-Roe-Flag               pic x.
007100             88  Trn-Roe-Held                value "Y".
007200         05  Trn-Roa-Flag               pic x.
007300             88  Trn-Roa-Held                value "Y".
007400         05  Trn-Roic-Flag              pic x.
007500             88  Trn-Roic-Held               value "Y".
007600         05  Trn-Current-Ratio-Flag     pic x.
007700             88  Trn-Current-Ratio-Held      value "Y".
007800     03  filler                   pic x(9).
007900*
