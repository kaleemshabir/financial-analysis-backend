000100********************************************
000200*                                          *
000300*  Select For FA Company Master File      *
000400*     Indexed, key = Co-No                *
000500********************************************
000600*
000700* 19/01/26 vbc - Created for Financial Analysis module.
000800*
000900     select   FA-Company-Master assign      "FACOMP"
001000                                 organization indexed
001100                                 access mode dynamic
001200                                 record key  Cmp-No
001300                                 status      FA-Com-Status.
001400*
