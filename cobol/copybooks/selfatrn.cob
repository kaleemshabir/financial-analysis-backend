000100********************************************
000200*                                          *
000300*  Select For FA Posting Transactions      *
000400*     Sequential, fixed, input only        *
000500********************************************
000600*
000700* 19/01/26 vbc - Created for Financial Analysis module.
000800*
000900     select   FA-Transactions    assign      "FATRN"
001000                                  organization line sequential
001100                                  status       FA-Trn-Status.
001200*
