000100********************************************
000200*                                          *
000300*  Select For FA Print File                *
000400*     Shared by fapost and fadash          *
000500********************************************
000600*
000700* 19/01/26 vbc - Created for Financial Analysis module.
000800*
000900     select   FA-Print-File       assign     "FAPRN"
001000                                   organization line sequential
001100                                   status      FA-Prn-Status.
001200*
