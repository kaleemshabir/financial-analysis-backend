000100********************************************
000200*                                          *
000300*  Record Definition For FA Company       *
000400*           Master File                   *
000500*     Uses Cmp-No as key                  *
000600********************************************
000700*  File size 64 bytes.
000800*
000900* 19/01/26 vbc - Created.
001000* 02/02/26 vbc - Cmp-Created-By added to track who posted the co.
001100* 09/08/26 vbc - Neither fapost nor fadash opens this file for
001200*                output, and the txn rec carries no name field -
001300*                co set-up/uniqueness is held in the upstream co
001400*                master maintenance run, out of scope here.
001500*                Corrected the stale comment below.
001600*
001700 FD  FA-Company-Master.
001800 01  FA-Company-Record.
001900     03  Cmp-No              pic 9(6)   comp.
002000*  Cmp-Name - uniqueness enforced upstream, not by fapost/fadash
002100*             (neither program writes this file).
002200     03  Cmp-Name            pic x(40).
002300*  Cmp-Created-By - 0 = unknown.
002400     03  Cmp-Created-By      pic 9(6)  comp.
002500     03  filler              pic x(14).
002600*
