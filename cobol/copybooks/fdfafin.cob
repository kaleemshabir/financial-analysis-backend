000100********************************************
000200*                                          *
000300*  Record Definition For FA Financial-    *
000400*       Data Master File                  *
000500*     Uses Fin-Key (Co-No + Year) as key   *
000600********************************************
000700*  File size 346 bytes.    ?? resize if more ratios added <<<<
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 19/01/26 vbc - Created.
001200* 22/01/26 vbc - Split margins/ratios to 4 d.p. from the money
001300*                block, money stays 2 d.p. per ACAS convention.
001400* 26/01/26 vbc - Added the six Y/N flags for the YoY group - a
001500*                missing value is NOT the same as zero here.
001600* 03/02/26 vbc - Legacy bal-sheet block added (Tot-Assets etc)
001700*                flagged optional same as the rest - only used by
001800*                fadash for ROE/ROA/BVPS when not already stored.
001900*
002000 FD  FA-Financial-Master.
002100 01  FA-Financial-Record.
002200     03  Fin-Key.
002300         05  Fin-Co-No           pic 9(6)        comp.
002400         05  Fin-Year            pic 9(4)        comp.
002500     03  Fin-Prepared-By         pic x(30).
002600*  Prepared-By/Notes - spaces = none held.
002700     03  Fin-Notes               pic x(60).
002800*
002900     03  Fin-Money-Block                          comp-3.
003000*  Fin-Revenue must be > 0 - checked in aa070.
003100         05  Fin-Revenue          pic s9(13)v99.
003200         05  Fin-Gross            pic s9(13)v99.
003300         05  Fin-Operating        pic s9(13)v99.
003400         05  Fin-Net              pic s9(13)v99.
003500         05  Fin-Fcf              pic s9(13)v99.
003600         05  Fin-Book-Value       pic s9(13)v99.
003700         05  Fin-Total-Assets     pic s9(13)v99.
003800         05  Fin-Total-Liabs      pic s9(13)v99.
003900         05  Fin-Equity           pic s9(13)v99.
004000         05  Fin-Current-Assets   pic s9(13)v99.
004100         05  Fin-Current-Liabs    pic s9(13)v99.
004200*
004300*  Fin-Shares must be > 0 - checked in aa070.
004400     03  Fin-Shares              pic 9(13)    comp.
004500*
004600     03  Fin-Per-Share-Block                       comp-3.
004700         05  Fin-Price-High       pic s9(7)v9(4).
004800         05  Fin-Price-Low        pic s9(7)v9(4).
004900*  Fin-Eps defaults to zero when not supplied.
005000         05  Fin-Eps              pic s9(7)v9(4).
005100         05  Fin-Bvps             pic s9(7)v9(4).
005200         05  Fin-Div-Per-Share    pic s9(7)v9(4).
005300*
005400     03  Fin-Ratio-Block                           comp-3.
005500         05  Fin-Gross-Margin     pic s9(3)v9(4).
005600         05  Fin-Operating-Margin pic s9(3)v9(4).
005700         05  Fin-Net-Margin       pic s9(3)v9(4).
005800         05  Fin-Earning-Power    pic s9(3)v9(4).
005900         05  Fin-Roe              pic s9(3)v9(4).
006000         05  Fin-Roa              pic s9(3)v9(4).
006100         05  Fin-Roic             pic s9(3)v9(4).
006200         05  Fin-Current-Ratio    pic s9(3)v9(4).
006300         05  Fin-Div-Rate         pic s9(3)v9(4).
006400*
006500     03  Fin-Yoy-Block                              comp-3.
006600         05  Fin-Revenue-Yoy      pic s9(5)v99.
006700         05  Fin-Gross-Yoy        pic s9(5)v99.
006800         05  Fin-Operating-Yoy    pic s9(5)v99.
006900         05  Fin-Net-Yoy          pic s9(5)v99.
007000         05  Fin-Fcf-Yoy          pic s9(5)v99.
007100         05  Fin-Book-Value-Yoy   pic s9(5)v99.
007200*
007300* Presence flags - Y = value held is real, N/space = absent.
007400* Mandatory money/shares above carry no flag - SPEC treats a
007500* missing mandatory figure as zero, not as absent.
007600*
007700     03  Fin-Flags.
007800         05  Fin-Gross-Margin-Flag      pic x.
007900             88  Fin-Gross-Margin-Held       value "Y".
008000         05  Fin-Operating-Margin-Flag  pic x.
008100             88  Fin-Operating-Margin-Held   value "Y".
008200         05  Fin-Net-Margin-Flag        pic x.
008300             88  Fin-Net-Margin-Held         value "Y".
008400         05  Fin-Earning-Power-Flag     pic x.
008500             88  Fin-Earning-Power-Held      value "Y".
008600         05  Fin-Roe-Flag               pic x.
008700             88  Fin-Roe-Held                value "Y".
008800         05  Fin-Roa-Flag               pic x.
008900             88  Fin-Roa-Held                value "Y".
009000         05  Fin-Roic-Flag              pic x.
009100             88  Fin-Roic-Held               value "Y".
009200         05  Fin-Book-Value-Flag        pic x.
009300             88  Fin-Book-Value-Held         value "Y".
009400         05  Fin-Bvps-Flag              pic x.
009500             88  Fin-Bvps-Held               value "Y".
009600         05  Fin-Current-Ratio-Flag     pic x.
009700             88  Fin-Current-Ratio-Held      value "Y".
009800         05  Fin-Total-Assets-Flag      pic x.
009900             88  Fin-Total-Assets-Held       value "Y".
010000         05  Fin-Total-Liabs-Flag       pic x.
010100             88  Fin-Total-Liabs-Held        value "Y".
010200         05  Fin-Equity-Flag            pic x.
010300             88  Fin-Equity-Held             value "Y".
010400         05  Fin-Current-Assets-Flag    pic x.
010500             88  Fin-Current-Assets-Held     value "Y".
010600         05  Fin-Current-Liabs-Flag     pic x.
010700             88  Fin-Current-Liabs-Held      value "Y".
010800         05  Fin-Revenue-Yoy-Flag       pic x.
010900             88  Fin-Revenue-Yoy-Held        value "Y".
011000         05  Fin-Gross-Yoy-Flag         pic x.
011100             88  Fin-Gross-Yoy-Held          value "Y".
011200         05  Fin-Operating-Yoy-Flag     pic x.
011300             88  Fin-Operating-Yoy-Held      value "Y".
011400         05  Fin-Net-Yoy-Flag           pic x.
011500             88  Fin-Net-Yoy-Held            value "Y".
011600         05  Fin-Fcf-Yoy-Flag           pic x.
011700             88  Fin-Fcf-Yoy-Held            value "Y".
011800         05  Fin-Book-Value-Yoy-Flag    pic x.
011900             88  Fin-Book-Value-Yoy-Held     value "Y".
012000     03  filler                   pic x(9).
012100*
